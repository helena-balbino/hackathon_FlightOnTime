000010*----------------------------------------------------------------*
000020* BOOK......: ARCKB627.
000030* ANALISTA..: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000040* AUTOR.....: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000050* DATA......: 12.04.1988
000060* OBJETIVO..: Book da subrotina ARCSB627 - area de comunicacao
000070*             entre a ARCP0627 e a validacao/recodificacao de
000080*             um registro de requisicao de voo.
000090*----------------------------------------------------------------*
000100* VRS0001 12.04.1988 - F7723481 - IMPLANTACAO.                    VRS0001 
000110* VRS0002 19.02.1999 - M3350120 - Virada de seculo (Y2K): campo   VRS0002 
000120*                      de data mantido em AAAAMMDD (8 posicoes);  VRS0002 
000130*                      revisado apenas o comentario deste book.   VRS0002 
000140*----------------------------------------------------------------*
000150
000160 03  ARCSB627-ERRO.
000170     05  ARCSB627-SEQL-ERRO           PIC S9(09)    COMP-5.
000180     05  ARCSB627-TX-ERRO             PIC  X(120).
000190
000200*----------------------------------------------------------------*
000210* Requisicao - dados do voo tal como lidos do arquivo de entrada,
000220* ainda nao recodificados.
000230*----------------------------------------------------------------*
000240 03  ARCSB627-RQSC.
000250     05  ARCSB627-CIA                 PIC  X(02).
000260     05  ARCSB627-ORIGEM              PIC  X(03).
000270     05  ARCSB627-DESTINO             PIC  X(03).
000280     05  ARCSB627-DT-PARTIDA          PIC  9(08).
000290     05  ARCSB627-HR-PARTIDA          PIC  9(04).
000300     05  ARCSB627-DISTANCIA-KM        PIC  9(05).
000310     05  FILLER                       PIC  X(05).
000320
000330*----------------------------------------------------------------*
000340* Visao bruta da requisicao, usada apenas para teste rapido de
000350* registro em branco no paragrafo de validacao.
000360*----------------------------------------------------------------*
000370 03  FILLER REDEFINES ARCSB627-RQSC.
000380     05  ARCSB627-RQSC-BRUTO          PIC  X(25).
000390     05  FILLER                       PIC  X(05).
000400
000410*----------------------------------------------------------------*
000420* Resposta - codigos recodificados e resultado da validacao.
000430*----------------------------------------------------------------*
000440 03  ARCSB627-RPST.
000450     05  ARCSB627-CIA-ICAO            PIC  X(03).
000460     05  ARCSB627-ORIGEM-ICAO         PIC  X(04).
000470     05  ARCSB627-DESTINO-ICAO        PIC  X(04).
000480     05  ARCSB627-STATUS-CODE         PIC  X(01).
000490         88  ARCSB627-ACEITO                 VALUE 'A'.
000500         88  ARCSB627-REJEITADO              VALUE 'R'.
000510     05  ARCSB627-MOTIVO-REJEICAO     PIC  X(30).
000520     05  FILLER                       PIC  X(08).
000530*----------------------------------------------------------------*
