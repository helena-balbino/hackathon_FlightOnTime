000010*----------------------------------------------------------------*
000020* BOOK......: ARCKB629.
000030* ANALISTA..: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000040* AUTOR.....: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000050* DATA......: 12.04.1988
000060* OBJETIVO..: Tabelas estaticas de conversao de codigo IATA
000070*             para codigo ICAO, usadas pela ARCSB627 na
000080*             recodificacao de companhia aerea, aeroporto de
000090*             origem e aeroporto de destino do voo.
000100*----------------------------------------------------------------*
000110* VRS0001 12.04.1988 - F7723481 - IMPLANTACAO.                    VRS0001 
000120* VRS0002 03.09.1991 - F7723481 - Inclusao dos aeroportos         VRS0002 
000130*                      regionais SBJU/SBCJ/SBCR na tabela de      VRS0002 
000140*                      aeroportos (chamado CHG-1991-0447).        VRS0002 
000150* VRS0003 19.02.1999 - M3350120 - Virada de seculo (Y2K): campos  VRS0003 
000160*                      de data do arquivo de voos passam a ser    VRS0003 
000170*                      tratados como AAAAMMDD em todo o sistema;  VRS0003 
000180*                      este book nao guarda datas, sem impacto.   VRS0003 
000190* VRS0004 08.05.2003 - F7723481 - Inclusao de tres companhias     VRS0004
000200*                      internacionais na tabela de cias aereas    VRS0004
000210*                      (chamado CHG-2003-1182).                   VRS0004
000220* VRS0005 10.03.2026 - F6621190 - Corrigida tabela de aeroportos: VRS0005
000230*                      restaurado o par CMG/SBCR (que faltava     VRS0005
000240*                      desde a VRS0002) e incluidos AFL/SBAT e    VRS0005
000250*                      POO/SBPC; corrigida tabela de cias aereas: VRS0005
000260*                      restaurado o par AZ/AZU e corrigido LA     VRS0005
000270*                      para TAM (chamado CHG-2026-0552).          VRS0005
000280*----------------------------------------------------------------*
000290
000300*----------------------------------------------------------------*
000310* TABELA-AEROPORTOS - 18 pares codigo IATA (3 posicoes) / codigo
000320* ICAO (4 posicoes) dos aeroportos brasileiros mais utilizados
000330* pela malha domestica. Codigo nao encontrado na tabela passa
000340* inalterado (ver paragrafo de busca em ARCSB627).
000350*----------------------------------------------------------------*
000360 01  TABELA-AEROPORTOS.
000370     03  FILLER                  PIC  X(07) VALUE 'GRUSBGR'.
000380     03  FILLER                  PIC  X(07) VALUE 'CGHSBSP'.
000390     03  FILLER                  PIC  X(07) VALUE 'GIGSBGL'.
000400     03  FILLER                  PIC  X(07) VALUE 'SDUSBRJ'.
000410     03  FILLER                  PIC  X(07) VALUE 'BSBSBBR'.
000420     03  FILLER                  PIC  X(07) VALUE 'CNFSBCF'.
000430     03  FILLER                  PIC  X(07) VALUE 'POASBPA'.
000440     03  FILLER                  PIC  X(07) VALUE 'CWBSBCT'.
000450     03  FILLER                  PIC  X(07) VALUE 'RECSBRF'.
000460     03  FILLER                  PIC  X(07) VALUE 'SSASBSV'.
000470     03  FILLER                  PIC  X(07) VALUE 'FORSBFZ'.
000480     03  FILLER                  PIC  X(07) VALUE 'AFLSBAT'.
000490     03  FILLER                  PIC  X(07) VALUE 'MAOSBEG'.
000500     03  FILLER                  PIC  X(07) VALUE 'VCPSBKP'.
000510     03  FILLER                  PIC  X(07) VALUE 'CMGSBCR'.
000520     03  FILLER                  PIC  X(07) VALUE 'POOSBPC'.
000530     03  FILLER                  PIC  X(07) VALUE 'JDOSBJU'.
000540     03  FILLER                  PIC  X(07) VALUE 'CKSSBCJ'.
000550
000560 01  FILLER REDEFINES TABELA-AEROPORTOS.
000570     03  TAB-AEROPORTO           OCCURS 18 TIMES.
000580         05  TAB-AEROPORTO-IATA  PIC  X(03).
000590         05  TAB-AEROPORTO-ICAO  PIC  X(04).
000600
000610 77  QT-AEROPORTOS               PIC  9(02) COMP-5 VALUE 18.
000620
000630*----------------------------------------------------------------*
000640* TABELA-CIAS-AEREAS - 18 pares codigo IATA (2 posicoes) / codigo
000650* ICAO (3 posicoes) das companhias aereas brasileiras e
000660* estrangeiras que operam na malha nacional.
000670*----------------------------------------------------------------*
000680 01  TABELA-CIAS-AEREAS.
000690     03  FILLER                  PIC  X(05) VALUE 'AZAZU'.
000700     03  FILLER                  PIC  X(05) VALUE 'G3GLO'.
000710     03  FILLER                  PIC  X(05) VALUE 'LATAM'.
000720     03  FILLER                  PIC  X(05) VALUE 'ADAZU'.
000730     03  FILLER                  PIC  X(05) VALUE 'ACACN'.
000740     03  FILLER                  PIC  X(05) VALUE 'UXAEA'.
000750     03  FILLER                  PIC  X(05) VALUE 'AFAFR'.
000760     03  FILLER                  PIC  X(05) VALUE 'AMAMX'.
000770     03  FILLER                  PIC  X(05) VALUE 'ARARG'.
000780     03  FILLER                  PIC  X(05) VALUE 'AVAVA'.
000790     03  FILLER                  PIC  X(05) VALUE 'BABAW'.
000800     03  FILLER                  PIC  X(05) VALUE 'CMCMP'.
000810     03  FILLER                  PIC  X(05) VALUE 'DLDAL'.
000820     03  FILLER                  PIC  X(05) VALUE 'IBIBE'.
000830     03  FILLER                  PIC  X(05) VALUE 'KLKLM'.
000840     03  FILLER                  PIC  X(05) VALUE 'LHDLH'.
000850     03  FILLER                  PIC  X(05) VALUE 'TPTAP'.
000860     03  FILLER                  PIC  X(05) VALUE 'UAUAL'.
000870
000880 01  FILLER REDEFINES TABELA-CIAS-AEREAS.
000890     03  TAB-CIA-AEREA           OCCURS 18 TIMES.
000900         05  TAB-CIA-IATA        PIC  X(02).
000910         05  TAB-CIA-ICAO        PIC  X(03).
000920
000930 77  QT-CIAS-AEREAS              PIC  9(02) COMP-5 VALUE 18.
000940*----------------------------------------------------------------*
