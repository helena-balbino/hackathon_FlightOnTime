000010*----------------------------------------------------------------*
000020* PROGRAMA..: ARCSB627
000030* ANALISTA..: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000040* AUTOR.....: F7723481 - JOSE AUGUSTO PEREIRA LIMA
000050* OBJETIVO..: Valida um registro de requisicao de voo e
000060*             recodifica a companhia aerea e os aeroportos de
000070*             origem/destino de IATA para ICAO.
000080* COMPILACAO: COBOL MVS
000090*-----------------------------------------------------------------
000100* VRS001 12.04.1988 - F7723481 - IMPLANTACAO                      VRS001  
000110* VRS002 30.11.1990 - F7723481 - Corrigida comparacao de origem   VRS002  
000120*                     e destino, que estava ignorando maiusculas  VRS002  
000130*                     e minusculas (chamado CHG-1990-0093).       VRS002  
000140* VRS003 03.09.1991 - F7723481 - Inclusos aeroportos regionais    VRS003  
000150*                     na tabela de recodificacao (ver ARCKB629).  VRS003  
000160* VRS004 19.02.1999 - M3350120 - Virada de seculo (Y2K): revisao  VRS004  
000170*                     geral dos campos de data do sistema, que    VRS004  
000180*                     passam a manter o seculo em AAAAMMDD.       VRS004  
000190*                     Nenhum campo de data e comparado nesta      VRS004  
000200*                     subrotina, apenas repassado.                VRS004  
000210* VRS005 08.05.2003 - F7723481 - Inclusao de tres novas           VRS005  
000220*                     companhias internacionais na tabela de      VRS005  
000230*                     recodificacao (chamado CHG-2003-1182).      VRS005  
000240* VRS006 14.07.2004 - F2419497 - Padronizado motivo de rejeicao   VRS006  
000250*                     para no maximo 30 posicoes, conforme        VRS006  
000260*                     layout definitivo do arquivo de previsoes.  VRS006  
000270*-----------------------------------------------------------------
000280 IDENTIFICATION DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.    ARCSB627.
000310 AUTHOR.        JOSE AUGUSTO PEREIRA LIMA.
000320 INSTALLATION.  CPD-MAINFRAME.
000330 DATE-WRITTEN.  12/04/1988.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - USO INTERNO.
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420
000430*-----------------------------------------------------------------
000440 DATA DIVISION.
000450*-----------------------------------------------------------------
000460*-----------------------------------------------------------------
000470 WORKING-STORAGE SECTION.
000480*-----------------------------------------------------------------
000490 01  CTE-PROG                     PIC  X(18) VALUE
000500                                              '*** ARCSB627 ***'.
000510 01  CTE-VERS                     PIC  X(06) VALUE 'VRS006'.
000520 77  SBVERSAO                     PIC  X(08) VALUE 'SBVERSAO'.
000530
000540*----------------------------------------------------------------*
000550* Tabelas de recodificacao IATA -> ICAO
000560*----------------------------------------------------------------*
-INC ARCKB629
000580
000590*----------------------------------------------------------------*
000600* Campos de trabalho da busca nas tabelas
000610*----------------------------------------------------------------*
000620 01  GRP-BUSCA.
000630     03  IC-CIA                PIC  9(02)    COMP-5.
000640     03  IC-AEROPORTO          PIC  9(02)    COMP-5.
000650     03  CIA-BUSCA             PIC  X(02).
000660     03  ORIGEM-BUSCA          PIC  X(03).
000670     03  DESTINO-BUSCA         PIC  X(03).
000680     03  FLAG-ACHOU            PIC  X(01)   VALUE 'N'.
000690         88  ACHOU-NA-TABELA              VALUE 'S'.
000700         88  NAO-ACHOU-NA-TABELA          VALUE 'N'.
000710     03  FILLER                   PIC  X(10).
000720
000730*----------------------------------------------------------------*
000740* Tabela de motivos de rejeicao (identico ao habito da ARCSB628
000750* de manter os textos descritivos em tabela de FILLER/REDEFINES)
000760*----------------------------------------------------------------*
000770 01  TABELA-MOTIVO.
000780     03  FILLER                   PIC  X(30)
000790                    VALUE 'CAMPO OBRIGATORIO EM BRANCO'.
000800     03  FILLER                   PIC  X(30)
000810                    VALUE 'ORIGEM IGUAL AO DESTINO'.
000820     03  FILLER                   PIC  X(30)
000830                    VALUE 'DISTANCIA EM KM INVALIDA'.
000840
000850 01  FILLER REDEFINES TABELA-MOTIVO.
000860     03  TAB-MOTIVO   OCCURS 3 TIMES  PIC  X(30).
000870
000880 77  MTVO-CAMPO-BRANCO            PIC  9(01) COMP-5 VALUE 1.
000890 77  MTVO-ORIGEM-DESTINO          PIC  9(01) COMP-5 VALUE 2.
000900 77  MTVO-DISTANCIA               PIC  9(01) COMP-5 VALUE 3.
000910
000920 77  CTE-FINAL-SS                 PIC  X(28) VALUE
000930                                  '*** ARCSB627 FIM ***'.
000940
000950 LINKAGE SECTION.
000960
000970 01  ARCSB627-DADOS.
-INC ARCKB627
000990
001000*-----------------------------------------------------------------
001010 PROCEDURE DIVISION USING ARCSB627-DADOS.
001020*-----------------------------------------------------------------
001030*-----------------------------------------------------------------
001040 000000-PRINCIPAL SECTION.
001050*-----------------------------------------------------------------
001060     PERFORM 100000-PROCEDIMENTO-INICIAIS
001070        THRU 100000-SAI.
001080
001090     PERFORM 110000-VALIDAR-REQUISICAO
001100        THRU 110000-SAI.
001110
001120     IF  ARCSB627-ACEITO
001130         PERFORM 120000-RECODIFICAR-CIA
001140            THRU 120000-SAI
001150         PERFORM 130000-RECODIFICAR-ORIGEM
001160            THRU 130000-SAI
001170         PERFORM 140000-RECODIFICAR-DESTINO
001180            THRU 140000-SAI
001190     END-IF
001200     .
001210 000000-SAI.
001220     GOBACK.
001230
001240*-----------------------------------------------------------------
001250 100000-PROCEDIMENTO-INICIAIS SECTION.
001260*-----------------------------------------------------------------
001270     MOVE ZEROS                   TO ARCSB627-SEQL-ERRO
001280     MOVE SPACES                  TO ARCSB627-TX-ERRO
001290     MOVE SPACES                  TO ARCSB627-CIA-ICAO
001300                                     ARCSB627-ORIGEM-ICAO
001310                                     ARCSB627-DESTINO-ICAO
001320                                     ARCSB627-MOTIVO-REJEICAO
001330     SET ARCSB627-ACEITO          TO TRUE
001340     .
001350 100000-SAI.
001360     EXIT.
001370
001380*-----------------------------------------------------------------
001390* Regra de validacao do registro: rejeita o registro
001400* quando algum campo obrigatorio esta em branco, quando origem
001410* e destino sao iguais, ou quando a distancia nao e positiva.
001420* A comparacao usa os codigos originais, ainda nao recodificados.
001430*----------------------------------------------------------------*
001440 110000-VALIDAR-REQUISICAO SECTION.
001450*-----------------------------------------------------------------
001460     IF  ARCSB627-CIA     EQUAL SPACES
001470     OR  ARCSB627-ORIGEM  EQUAL SPACES
001480     OR  ARCSB627-DESTINO EQUAL SPACES
001490         PERFORM 900000-REJEITAR THRU 900000-SAI
001500         MOVE TAB-MOTIVO (MTVO-CAMPO-BRANCO)
001510                                  TO ARCSB627-MOTIVO-REJEICAO
001520         GO TO 110000-SAI
001530     END-IF
001540
001550     IF  ARCSB627-ORIGEM EQUAL ARCSB627-DESTINO
001560         PERFORM 900000-REJEITAR THRU 900000-SAI
001570         MOVE TAB-MOTIVO (MTVO-ORIGEM-DESTINO)
001580                                  TO ARCSB627-MOTIVO-REJEICAO
001590         GO TO 110000-SAI
001600     END-IF
001610
001620     IF  ARCSB627-DISTANCIA-KM NOT NUMERIC
001630     OR  ARCSB627-DISTANCIA-KM EQUAL ZEROS
001640         PERFORM 900000-REJEITAR THRU 900000-SAI
001650         MOVE TAB-MOTIVO (MTVO-DISTANCIA)
001660                                  TO ARCSB627-MOTIVO-REJEICAO
001670         GO TO 110000-SAI
001680     END-IF
001690     .
001700 110000-SAI.
001710     EXIT.
001720
001730*-----------------------------------------------------------------
001740 900000-REJEITAR SECTION.
001750*-----------------------------------------------------------------
001760     SET ARCSB627-REJEITADO       TO TRUE
001770     .
001780 900000-SAI.
001790     EXIT.
001800
001810*-----------------------------------------------------------------
001820* Recodificacao da companhia aerea: busca o codigo IATA na
001830* tabela de 17 companhias; quando nao encontrado o codigo
001840* original passa inalterado para o campo ICAO.
001850*-----------------------------------------------------------------
001860 120000-RECODIFICAR-CIA SECTION.
001870*-----------------------------------------------------------------
001880     MOVE ARCSB627-CIA            TO CIA-BUSCA
001890     INSPECT CIA-BUSCA CONVERTING
001900         'abcdefghijklmnopqrstuvwxyz'
001910         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001920     MOVE CIA-BUSCA            TO ARCSB627-CIA-ICAO
001930     SET NAO-ACHOU-NA-TABELA      TO TRUE
001940
001950     PERFORM 121000-BUSCAR-CIA THRU 121000-SAI
001960        VARYING IC-CIA FROM 1 BY 1
001970        UNTIL IC-CIA GREATER QT-CIAS-AEREAS
001980           OR ACHOU-NA-TABELA
001990     .
002000 120000-SAI.
002010     EXIT.
002020
002030 121000-BUSCAR-CIA.
002040     IF  TAB-CIA-IATA (IC-CIA) EQUAL CIA-BUSCA
002050         MOVE TAB-CIA-ICAO (IC-CIA) TO ARCSB627-CIA-ICAO
002060         SET ACHOU-NA-TABELA       TO TRUE
002070     END-IF.
002080 121000-SAI.
002090     EXIT.
002100
002110*-----------------------------------------------------------------
002120* Recodificacao do aeroporto de origem para o codigo ICAO.
002130*-----------------------------------------------------------------
002140 130000-RECODIFICAR-ORIGEM SECTION.
002150*-----------------------------------------------------------------
002160     MOVE ARCSB627-ORIGEM         TO ORIGEM-BUSCA
002170     INSPECT ORIGEM-BUSCA CONVERTING
002180         'abcdefghijklmnopqrstuvwxyz'
002190         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002200     MOVE ORIGEM-BUSCA         TO ARCSB627-ORIGEM-ICAO
002210     SET NAO-ACHOU-NA-TABELA      TO TRUE
002220
002230     PERFORM 131000-BUSCAR-ORIGEM THRU 131000-SAI
002240        VARYING IC-AEROPORTO FROM 1 BY 1
002250        UNTIL IC-AEROPORTO GREATER QT-AEROPORTOS
002260           OR ACHOU-NA-TABELA
002270     .
002280 130000-SAI.
002290     EXIT.
002300
002310 131000-BUSCAR-ORIGEM.
002320     IF  TAB-AEROPORTO-IATA (IC-AEROPORTO) EQUAL ORIGEM-BUSCA
002330         MOVE TAB-AEROPORTO-ICAO (IC-AEROPORTO)
002340                                  TO ARCSB627-ORIGEM-ICAO
002350         SET ACHOU-NA-TABELA      TO TRUE
002360     END-IF.
002370 131000-SAI.
002380     EXIT.
002390
002400*-----------------------------------------------------------------
002410* Recodificacao do aeroporto de destino para o codigo ICAO.
002420*-----------------------------------------------------------------
002430 140000-RECODIFICAR-DESTINO SECTION.
002440*-----------------------------------------------------------------
002450     MOVE ARCSB627-DESTINO        TO DESTINO-BUSCA
002460     INSPECT DESTINO-BUSCA CONVERTING
002470         'abcdefghijklmnopqrstuvwxyz'
002480         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002490     MOVE DESTINO-BUSCA        TO ARCSB627-DESTINO-ICAO
002500     SET NAO-ACHOU-NA-TABELA      TO TRUE
002510
002520     PERFORM 141000-BUSCAR-DESTINO THRU 141000-SAI
002530        VARYING IC-AEROPORTO FROM 1 BY 1
002540        UNTIL IC-AEROPORTO GREATER QT-AEROPORTOS
002550           OR ACHOU-NA-TABELA
002560     .
002570 140000-SAI.
002580     EXIT.
002590
002600 141000-BUSCAR-DESTINO.
002610     IF  TAB-AEROPORTO-IATA (IC-AEROPORTO) EQUAL DESTINO-BUSCA
002620         MOVE TAB-AEROPORTO-ICAO (IC-AEROPORTO)
002630                                  TO ARCSB627-DESTINO-ICAO
002640         SET ACHOU-NA-TABELA      TO TRUE
002650     END-IF.
002660 141000-SAI.
002670     EXIT.
