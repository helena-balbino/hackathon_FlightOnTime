000010*----------------------------------------------------------------*
000020* BOOK......: ARCKB628.
000030* ANALISTA..: F2419497 - DIEGO PAZ CASAGRANDE
000040* AUTOR.....: F2419497 - DIEGO PAZ CASAGRANDE
000050* DATA......: 03.05.1988
000060* OBJETIVO..: Book da subrotina ARCSB628 - area de comunicacao
000070*             entre a ARCP0627 e o motor heuristico de previsao
000080*             de atraso de voo.
000090*----------------------------------------------------------------*
000100* VRS0001 03.05.1988 - F2419497 - IMPLANTACAO.                    VRS0001 
000110* VRS0002 19.02.1999 - M3350120 - Virada de seculo (Y2K): campo   VRS0002 
000120*                      de data mantido em AAAAMMDD (8 posicoes);  VRS0002 
000130*                      revisado apenas o comentario deste book.   VRS0002 
000140* VRS0003 14.07.2004 - F2419497 - Ajuste do campo de resposta     VRS0003 
000150*                      ARCSB628-PROBABILIDADE para 2 casas        VRS0003 
000160*                      decimais, conforme layout definitivo do    VRS0003 
000170*                      arquivo de previsoes (chamado              VRS0003 
000180*                      CHG-2004-0511).                            VRS0003
000190* VRS0004 10.03.2026 - F6621190 - Removida a visao bruta          VRS0004
000200*                      ARCSB628-RQSC-BRUTO (redefinicao de 29     VRS0004
000210*                      posicoes para um grupo de 33 - ela nunca   VRS0004
000220*                      cabia certo - usada apenas por um          VRS0004
000230*                      paragrafo de display que nunca chegou a    VRS0004
000240*                      ser implantado (chamado CHG-2026-0554).    VRS0004
000250*----------------------------------------------------------------*
000260
000270 03  ARCSB628-ERRO.
000280     05  ARCSB628-SEQL-ERRO                PIC S9(09)    COMP-5.
000290     05  ARCSB628-TX-ERRO                  PIC X(120).
000300
000310*----------------------------------------------------------------*
000320* Requisicao - codigos ICAO ja recodificados pela ARCSB627, mais
000330* a data/hora de partida e a distancia da rota, tal como lidos
000340* do arquivo de entrada.
000350*----------------------------------------------------------------*
000360 03  ARCSB628-RQSC.
000370     05  ARCSB628-CIA-ICAO                 PIC  X(03).
000380     05  ARCSB628-ORIGEM-ICAO              PIC  X(04).
000390     05  ARCSB628-DESTINO-ICAO             PIC  X(04).
000400     05  ARCSB628-DT-PARTIDA                PIC  9(08).
000410     05  ARCSB628-HR-PARTIDA                PIC  9(04).
000420     05  ARCSB628-DISTANCIA-KM              PIC  9(05).
000430     05  FILLER                             PIC  X(05).
000440
000450*----------------------------------------------------------------*
000460* Resposta - classificacao e probabilidade de atraso calculadas
000470* pelo motor heuristico.
000480*----------------------------------------------------------------*
000490 03  ARCSB628-RPST.
000500     05  ARCSB628-PREVISAO                  PIC  X(08).
000510     05  ARCSB628-PROBABILIDADE             PIC  9V99 COMP-3.
000520     05  FILLER                              PIC  X(10).
000530*----------------------------------------------------------------*
