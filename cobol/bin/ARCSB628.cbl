000010*----------------------------------------------------------------*
000020* PROGRAMA..: ARCSB628.
000030* ANALISTA..: F2419497 - DIEGO PAZ CASAGRANDE.
000040* AUTOR.....: F2419497 - DIEGO PAZ CASAGRANDE.
000050* DATA......: 03.05.1988
000060* OBJETIVO..: Motor heuristico de previsao de atraso de voo -
000070*             combina fatores de horario, dia da semana,
000080*             distancia, companhia, temporada, clima e
000090*             congestionamento de aeroporto num escore de
000100*             probabilidade de atraso.
000110* COMPILACAO: COBOL MVS
000120*----------------------------------------------------------------*
000130* VRS0001 03.05.1988 - F2419497 - IMPLANTACAO.                    VRS0001 
000140* VRS0002 22.01.1990 - F2419497 - Corrigido calculo do dia da     VRS0002 
000150*                      semana pela congruencia de Zeller, que     VRS0002 
000160*                      classificava 29/02 de ano bissexto como    VRS0002 
000170*                      um dia adiantado (chamado CHG-1990-0011).  VRS0002 
000180* VRS0003 03.09.1991 - F7723481 - Incluido fator de congestio-    VRS0003 
000190*                      namento dos hubs SBGR/SBSP/SBRJ/SBGL/SBBR. VRS0003 
000200* VRS0004 11.12.1994 - F2419497 - Incluido fator de temporada de  VRS0004 
000210*                      fim de ano (dezembro, dia 20 em diante) comVRS0004 
000220*                      efeito adicional para voos curtos.         VRS0004 
000230* VRS0005 19.02.1999 - M3350120 - Virada de seculo (Y2K): campo   VRS0005 
000240*                      de data de partida passa a ser mantido em  VRS0005 
000250*                      AAAAMMDD (8 posicoes) em todo o sistema;   VRS0005 
000260*                      a congruencia de Zeller ja operava com o   VRS0005 
000270*                      seculo completo e nao precisou de ajuste.  VRS0005 
000280* VRS0006 14.07.2004 - F2419497 - Ajustado arredondamento da      VRS0006 
000290*                      probabilidade final para 2 casas decimais  VRS0006 
000300*                      (chamado CHG-2004-0511).                   VRS0006 
000310* VRS0007 05.06.2009 - F8944859 - Incluido fator de janela sazonalVRS0007
000320*                      de clima instavel e fator mitigador de     VRS0007
000330*                      temporada de clima estavel (maio-agosto).  VRS0007
000340* VRS0008 10.03.2026 - F6621190 - Incluidos os destinos SBCR,      VRS0008
000350*                      SBAT e SBPC na janela otimizada de destinosVRS0008
000360*                      regionais (chamado CHG-2026-0552).          VRS0008
000370*----------------------------------------------------------------*
000380
000390*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000410*----------------------------------------------------------------*
000420 PROGRAM-ID.    ARCSB628.
000430 AUTHOR.        DIEGO PAZ CASAGRANDE.
000440 INSTALLATION.  CPD-MAINFRAME.
000450 DATE-WRITTEN.  03/05/1988.
000460 DATE-COMPILED.
000470 SECURITY.      CONFIDENCIAL - USO INTERNO.
000480
000490*----------------------------------------------------------------*
000500 ENVIRONMENT DIVISION.
000510*----------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560*----------------------------------------------------------------*
000570 DATA DIVISION.
000580*----------------------------------------------------------------*
000590
000600*----------------------------------------------------------------*
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630
000640*    Variaveis de inicio do modulo
000650 77  CTE-PROG                     PIC  X(18) VALUE
000660                                              '*** ARCSB628 ***'.
000670 77  CTE-VERS                     PIC  X(06) VALUE 'VRS008'.
000680 77  SBVERSAO                     PIC  X(08) VALUE 'SBVERSAO'.
000690
000700*----------------------------------------------------------------*
000710* Decomposicao da data e hora de partida (dia da semana, mes,
000720* hora, minuto), usadas pelos fatores da heuristica.
000730*----------------------------------------------------------------*
000740 01  DATA-PARTIDA-N            PIC  9(08).
000750 01  DATA-PARTIDA-R  REDEFINES DATA-PARTIDA-N.
000760     03  ANO                   PIC  9(04).
000770     03  MES                   PIC  9(02).
000780     03  DIA                   PIC  9(02).
000790
000800 01  HORA-PARTIDA-N            PIC  9(04).
000810 01  HORA-PARTIDA-R  REDEFINES HORA-PARTIDA-N.
000820     03  HR                  PIC  9(02).
000830     03  MINUTO                PIC  9(02).
000840
000850*----------------------------------------------------------------*
000860* Tabela de rotulos de classificacao final do voo.
000870*----------------------------------------------------------------*
000880 01  TABELA-PREVISAO.
000890     03  FILLER                   PIC  X(08) VALUE 'Pontual '.
000900     03  FILLER                   PIC  X(08) VALUE 'Atrasado'.
000910
000920 01  FILLER REDEFINES TABELA-PREVISAO.
000930     03  TAB-PREVISAO   OCCURS 2 TIMES        PIC  X(08).
000940
000950*----------------------------------------------------------------*
000960* Campos de trabalho da congruencia de Zeller (dia da semana).
000970*----------------------------------------------------------------*
000980 01  GRP-ZELLER.
000990     03  MES-AJ                PIC  9(02)  COMP-5.
001000     03  ANO-AJ                PIC  9(04)  COMP-5.
001010     03  SEC-ANO               PIC  9(02)  COMP-5.
001020     03  SEC                   PIC  9(02)  COMP-5.
001030     03  TERMO-MES             PIC  9(02)  COMP-5.
001040     03  SOMA-ZELLER           PIC  9(04)  COMP-5.
001050     03  DIA-SEMANA            PIC  9(01)  COMP-5.
001060         88  DIA-SABADO                       VALUE 0.
001070         88  DIA-DOMINGO                      VALUE 1.
001080         88  DIA-SEXTA                        VALUE 6.
001090
001100*----------------------------------------------------------------*
001110* Escore de probabilidade de atraso (0,50 inicial, ajustado
001120* pelos fatores abaixo; faixa final permitida 0,10 a 0,95).
001130*----------------------------------------------------------------*
001140 77  ESCORE                    PIC S9(01)V99 COMP-3.
001150 77  ESCORE-MINIMO             PIC  9(01)V99 COMP-3 VALUE 0.10.
001160 77  ESCORE-MAXIMO             PIC  9(01)V99 COMP-3 VALUE 0.95.
001170 77  ESCORE-CORTE              PIC  9(01)V99 COMP-3 VALUE 0.50.
001180 77  DELTA-HORARIO             PIC  9(01)V99 COMP-3 VALUE 0.20.
001190 77  DELTA-FIM-SEMANA          PIC  9(01)V99 COMP-3 VALUE 0.10.
001200 77  DELTA-SEXTA               PIC  9(01)V99 COMP-3 VALUE 0.15.
001210 77  DELTA-DISTANCIA           PIC  9(01)V99 COMP-3 VALUE 0.10.
001220 77  DELTA-CIA                 PIC  9(01)V99 COMP-3 VALUE 0.05.
001230 77  DELTA-TEMPORADA           PIC  9(01)V99 COMP-3 VALUE 0.20.
001240 77  DELTA-TEMPORADA-CURTO     PIC  9(01)V99 COMP-3 VALUE 0.08.
001250 77  DELTA-CLIMA               PIC  9(01)V99 COMP-3 VALUE 0.15.
001260 77  DELTA-HUB                 PIC  9(01)V99 COMP-3 VALUE 0.18.
001270 77  DELTA-JANELA-DESTINO      PIC  9(01)V99 COMP-3 VALUE 0.10.
001280 77  DELTA-CLIMA-ESTAVEL       PIC  9(01)V99 COMP-3 VALUE 0.08.
001290
001300*----------------------------------------------------------------*
001310 LINKAGE SECTION.
001320*----------------------------------------------------------------*
001330
001340 01  ARCSB628-DADOS.
-INC ARCKB628
001350
001360*----------------------------------------------------------------*
001370 PROCEDURE DIVISION USING ARCSB628-DADOS.
001380*----------------------------------------------------------------*
001390*----------------------------------------------------------------*
001400 000000-PRINCIPAL SECTION.
001410*----------------------------------------------------------------*
001420     PERFORM 100000-PROCEDIMENTO-INICIAIS
001430        THRU 100000-SAI
001440
001450     PERFORM 200000-PROCESSAR
001460        THRU 200000-SAI
001470
001480     PERFORM 300000-FINALIZAR
001490        THRU 300000-SAI
001500     .
001510 000000-SAI.
001520     GOBACK.
001530
001540*-----------------------------------------------------------------
001550 100000-PROCEDIMENTO-INICIAIS SECTION.
001560*-----------------------------------------------------------------
001570     MOVE ZEROS                   TO ARCSB628-SEQL-ERRO
001580     MOVE SPACES                  TO ARCSB628-TX-ERRO
001590     MOVE SPACES                  TO ARCSB628-PREVISAO
001600     MOVE ZEROS                   TO ARCSB628-PROBABILIDADE
001610
001620     MOVE ARCSB628-DT-PARTIDA     TO DATA-PARTIDA-N
001630     MOVE ARCSB628-HR-PARTIDA     TO HORA-PARTIDA-N
001640
001650     MOVE ESCORE-CORTE         TO ESCORE
001660
001670     PERFORM 190000-CALCULAR-DIA-SEMANA
001680        THRU 190000-SAI
001690     .
001700 100000-SAI.
001710     EXIT.
001720
001730*-----------------------------------------------------------------
001740* Dia da semana pela congruencia de Zeller (calendario
001750* gregoriano). DIA-SEMANA: 0=sabado 1=domingo 2=segunda
001760* 3=terca 4=quarta 5=quinta 6=sexta.
001770*-----------------------------------------------------------------
001780 190000-CALCULAR-DIA-SEMANA SECTION.
001790*-----------------------------------------------------------------
001800     IF  MES LESS 3
001810         COMPUTE MES-AJ = MES + 12
001820         COMPUTE ANO-AJ = ANO - 1
001830     ELSE
001840         MOVE MES              TO MES-AJ
001850         MOVE ANO              TO ANO-AJ
001860     END-IF
001870
001880     COMPUTE SEC = ANO-AJ / 100
001890     COMPUTE SEC-ANO = ANO-AJ - (SEC * 100)
001900     COMPUTE TERMO-MES = (13 * (MES-AJ + 1)) / 5
001910
001920     COMPUTE SOMA-ZELLER =
001930         DIA + TERMO-MES + SEC-ANO
001940         + (SEC-ANO / 4) + (SEC / 4) + (5 * SEC)
001950
001960     COMPUTE DIA-SEMANA =
001970         SOMA-ZELLER - ((SOMA-ZELLER / 7) * 7)
001980     .
001990 190000-SAI.
002000     EXIT.
002010
002020*-----------------------------------------------------------------
002030 200000-PROCESSAR SECTION.
002040*-----------------------------------------------------------------
002050     PERFORM 210000-FATOR-HORARIO
002060        THRU 210000-SAI
002070
002080     PERFORM 220000-FATOR-DIA-SEMANA
002090        THRU 220000-SAI
002100
002110     PERFORM 230000-FATOR-DISTANCIA
002120        THRU 230000-SAI
002130
002140     PERFORM 240000-FATOR-CIA
002150        THRU 240000-SAI
002160
002170     PERFORM 250000-FATOR-TEMPORADA
002180        THRU 250000-SAI
002190
002200     PERFORM 260000-FATOR-CLIMA
002210        THRU 260000-SAI
002220
002230     PERFORM 270000-FATOR-CONGESTIONAMENTO
002240        THRU 270000-SAI
002250
002260     PERFORM 280000-FATOR-JANELA-DESTINO
002270        THRU 280000-SAI
002280
002290     PERFORM 290000-FATOR-CLIMA-ESTAVEL
002300        THRU 290000-SAI
002310
002320     PERFORM 295000-AJUSTAR-LIMITES
002330        THRU 295000-SAI
002340
002350     PERFORM 297000-CLASSIFICAR
002360        THRU 297000-SAI
002370     .
002380 200000-SAI.
002390     EXIT.
002400
002410*-----------------------------------------------------------------
002420* Fator 1 - Horario de partida: madrugada/manha reduz o escore,
002430* noite aumenta; horario comercial (12:00 a 18:00) nao altera.
002440*-----------------------------------------------------------------
002450 210000-FATOR-HORARIO SECTION.
002460*-----------------------------------------------------------------
002470     IF  HORA-PARTIDA-N LESS 1200
002480         SUBTRACT DELTA-HORARIO FROM ESCORE
002490     ELSE
002500         IF  HORA-PARTIDA-N GREATER 1800
002510             ADD DELTA-HORARIO TO ESCORE
002520         END-IF
002530     END-IF
002540     .
002550 210000-SAI.
002560     EXIT.
002570
002580*-----------------------------------------------------------------
002590* Fator 2 - Dia da semana: fim de semana reduz, sexta-feira
002600* aumenta; segunda a quinta nao altera.
002610*-----------------------------------------------------------------
002620 220000-FATOR-DIA-SEMANA SECTION.
002630*-----------------------------------------------------------------
002640     IF  DIA-SABADO OR DIA-DOMINGO
002650         SUBTRACT DELTA-FIM-SEMANA FROM ESCORE
002660     ELSE
002670         IF  DIA-SEXTA
002680             ADD DELTA-SEXTA   TO ESCORE
002690         END-IF
002700     END-IF
002710     .
002720 220000-SAI.
002730     EXIT.
002740
002750*-----------------------------------------------------------------
002760* Fator 3 - Distancia da rota: voos curtos reduzem, voos longos
002770* aumentam; faixa intermediaria (500 a 1500 km) nao altera.
002780*-----------------------------------------------------------------
002790 230000-FATOR-DISTANCIA SECTION.
002800*-----------------------------------------------------------------
002810     IF  ARCSB628-DISTANCIA-KM LESS 500
002820         SUBTRACT DELTA-DISTANCIA FROM ESCORE
002830     ELSE
002840         IF  ARCSB628-DISTANCIA-KM GREATER 1500
002850             ADD DELTA-DISTANCIA TO ESCORE
002860         END-IF
002870     END-IF
002880     .
002890 230000-SAI.
002900     EXIT.
002910
002920*-----------------------------------------------------------------
002930* Fator 4 - Reputacao da companhia aerea, pelo codigo ICAO ja
002940* recodificado. As companhias abaixo sao mutuamente exclusivas.
002950*-----------------------------------------------------------------
002960 240000-FATOR-CIA SECTION.
002970*-----------------------------------------------------------------
002980     IF  ARCSB628-CIA-ICAO EQUAL 'AZU'
002990         SUBTRACT DELTA-CIA    FROM ESCORE
003000     ELSE
003010         IF  ARCSB628-CIA-ICAO EQUAL 'GLO'
003020             ADD DELTA-CIA     TO ESCORE
003030         ELSE
003040             IF  ARCSB628-CIA-ICAO EQUAL 'TAM'
003050                 SUBTRACT DELTA-CIA FROM ESCORE
003060             ELSE
003070                 IF  ARCSB628-CIA-ICAO EQUAL 'ACN'
003080                     ADD DELTA-CIA TO ESCORE
003090                 ELSE
003100                     IF  ARCSB628-CIA-ICAO EQUAL 'AFR'
003110                         SUBTRACT DELTA-CIA FROM ESCORE
003120                     END-IF
003130                 END-IF
003140             END-IF
003150         END-IF
003160     END-IF
003170     .
003180 240000-SAI.
003190     EXIT.
003200
003210*-----------------------------------------------------------------
003220* Fator 5 - Temporada de fim de ano (dezembro, dia 20 em diante)
003230* com efeito adicional em cascata para voos curtos.
003240*-----------------------------------------------------------------
003250 250000-FATOR-TEMPORADA SECTION.
003260*-----------------------------------------------------------------
003270     IF  MES EQUAL 12 AND DIA GREATER OR EQUAL 20
003280         ADD DELTA-TEMPORADA   TO ESCORE
003290         IF  ARCSB628-DISTANCIA-KM LESS 500
003300             ADD DELTA-TEMPORADA-CURTO TO ESCORE
003310         END-IF
003320     END-IF
003330     .
003340 250000-SAI.
003350     EXIT.
003360
003370*-----------------------------------------------------------------
003380* Fator 6 - Janela sazonal de chuva (dezembro a fevereiro),
003390* entre 16h e 20h.
003400*-----------------------------------------------------------------
003410 260000-FATOR-CLIMA SECTION.
003420*-----------------------------------------------------------------
003430     IF  (MES EQUAL 12 OR MES EQUAL 1 OR MES EQUAL 2)
003440     AND  HR GREATER OR EQUAL 16
003450     AND  HR LESS OR EQUAL 20
003460         ADD DELTA-CLIMA       TO ESCORE
003470     END-IF
003480     .
003490 260000-SAI.
003500     EXIT.
003510
003520*-----------------------------------------------------------------
003530* Fator 7 - Congestionamento dos grandes hubs de origem.
003540*-----------------------------------------------------------------
003550 270000-FATOR-CONGESTIONAMENTO SECTION.
003560*-----------------------------------------------------------------
003570     IF  ARCSB628-ORIGEM-ICAO EQUAL 'SBGR'
003580     OR  ARCSB628-ORIGEM-ICAO EQUAL 'SBSP'
003590     OR  ARCSB628-ORIGEM-ICAO EQUAL 'SBRJ'
003600     OR  ARCSB628-ORIGEM-ICAO EQUAL 'SBGL'
003610     OR  ARCSB628-ORIGEM-ICAO EQUAL 'SBBR'
003620         ADD DELTA-HUB         TO ESCORE
003630     END-IF
003640     .
003650 270000-SAI.
003660     EXIT.
003670
003680*-----------------------------------------------------------------
003690* Fator mitigador 1 - janela otimizada de destinos regionais,
003700* entre 10h00 (exclusive) e 15h00 (exclusive).
003710*-----------------------------------------------------------------
003720 280000-FATOR-JANELA-DESTINO SECTION.
003730*-----------------------------------------------------------------
003740* VRS0008 - incluidos SBCR/SBAT/SBPC na janela otimizada.  VRS0008
003750     IF  (ARCSB628-DESTINO-ICAO EQUAL 'SBJU'
003760      OR  ARCSB628-DESTINO-ICAO EQUAL 'SBCJ'
003770      OR  ARCSB628-DESTINO-ICAO EQUAL 'SBCR'
003780      OR  ARCSB628-DESTINO-ICAO EQUAL 'SBAT'
003790      OR  ARCSB628-DESTINO-ICAO EQUAL 'SBPC')
003800     AND  HORA-PARTIDA-N GREATER 1000
003810     AND  HORA-PARTIDA-N LESS 1500
003820         SUBTRACT DELTA-JANELA-DESTINO FROM ESCORE
003830     END-IF
003840     .
003850 280000-SAI.
003860     EXIT.
003870
003880*-----------------------------------------------------------------
003890* Fator mitigador 2 - temporada de clima estavel (maio a
003900* agosto).
003910*-----------------------------------------------------------------
003920 290000-FATOR-CLIMA-ESTAVEL SECTION.
003930*-----------------------------------------------------------------
003940     IF  MES GREATER OR EQUAL 5
003950     AND MES LESS OR EQUAL 8
003960         SUBTRACT DELTA-CLIMA-ESTAVEL FROM ESCORE
003970     END-IF
003980     .
003990 290000-SAI.
004000     EXIT.
004010
004020*-----------------------------------------------------------------
004030* Limita o escore final a faixa 0,10 - 0,95.
004040*-----------------------------------------------------------------
004050 295000-AJUSTAR-LIMITES SECTION.
004060*-----------------------------------------------------------------
004070     IF  ESCORE LESS ESCORE-MINIMO
004080         MOVE ESCORE-MINIMO    TO ESCORE
004090     ELSE
004100         IF  ESCORE GREATER ESCORE-MAXIMO
004110             MOVE ESCORE-MAXIMO TO ESCORE
004120         END-IF
004130     END-IF
004140     .
004150 295000-SAI.
004160     EXIT.
004170
004180*-----------------------------------------------------------------
004190* Classifica o voo (Pontual/Atrasado) e arredonda a
004200* probabilidade final para 2 casas decimais.
004210*-----------------------------------------------------------------
004220 297000-CLASSIFICAR SECTION.
004230*-----------------------------------------------------------------
004240     IF  ESCORE GREATER ESCORE-CORTE
004250         MOVE TAB-PREVISAO (2)    TO ARCSB628-PREVISAO
004260     ELSE
004270         MOVE TAB-PREVISAO (1)    TO ARCSB628-PREVISAO
004280     END-IF
004290
004300     COMPUTE ARCSB628-PROBABILIDADE ROUNDED = ESCORE
004310     .
004320 297000-SAI.
004330     EXIT.
004340
004350*-----------------------------------------------------------------
004360 300000-FINALIZAR SECTION.
004370*-----------------------------------------------------------------
004380     CONTINUE
004390     .
004400 300000-SAI.
004410     EXIT.
