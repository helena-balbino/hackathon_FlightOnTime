000010*-----------------------------------------------------------------
000020* PROGRAMA..: ARCP0627.
000030* ANALISTA..: F8944859 - SANDRO FERNANDES COLLI DA SILVA.
000040* AUTOR.....: F8944859 - SANDRO FERNANDES COLLI DA SILVA.
000050* INSTALACAO: CPD-MAINFRAME.
000060* DATA......: 21.10.1988
000070* OBJETIVO..: Programa principal do lote de previsao de atraso
000080*             de voo - le o arquivo de requisicoes de voo,
000090*             chama a validacao/recodificacao (ARCSB627), chama
000100*             o motor heuristico de previsao (ARCSB628) para
000110*             cada requisicao aceita e grava o arquivo de
000120*             previsoes com os totais de controle do lote.
000130* COMPILACAO: COBOL MVS
000140*-----------------------------------------------------------------
000150* VRS001 21.10.1988 - F8944859 - IMPLANTACAO.                     VRS001  
000160* VRS002 14.03.1989 - F8944859 - Incluida gravacao do motivo de   VRS002  
000170*                     rejeicao no arquivo de previsoes para os    VRS002  
000180*                     registros recusados pela ARCSB627.          VRS002  
000190* VRS003 03.09.1991 - F7723481 - Ajustado contador de totais para VRS003  
000200*                     separar previsoes Pontual/Atrasado no       VRS003  
000210*                     sumario de fim de lote (chamado             VRS003  
000220*                     CHG-1991-0448).                             VRS003  
000230* VRS004 19.02.1999 - M3350120 - Virada de seculo (Y2K): campo de VRS004  
000240*                     data de partida do arquivo de entrada passa VRS004  
000250*                     de AAMMDD (6 posicoes) para AAAAMMDD (8     VRS004  
000260*                     posicoes); layouts de entrada e saida       VRS004  
000270*                     alterados (chamado CHG-1999-0027).          VRS004  
000280* VRS005 05.06.2009 - F8944859 - Programa deixa de receber        VRS005  
000290*                     parametro de execucao (PARM1); passa a      VRS005  
000300*                     rodar como job batch fechado, do inicio ao  VRS005  
000310*                     fim do arquivo de entrada.                  VRS005  
000320* VRS006 10.03.2026 - F6621190 - Incluidos os codigos ICAO de     VRS006  
000330*                     companhia/origem/destino no arquivo de      VRS006  
000340*                     previsoes, em substituicao aos campos de    VRS006  
000350*                     data/hora/distancia (chamado CHG-2026-0552).VRS006  
000360* VRS007 10.03.2026 - F6621190 - Contadores de totais do lote   VRS007  
000370*                     passam de COMP-5 para COMP-3, alinhados   VRS007  
000380*                     ao layout definitivo de totais de controleVRS007  
000390*                     (chamado CHG-2026-0553).                  VRS007  
000400* VRS008 10.03.2026 - F6621190 - Corrigido reset do campo de    VRS008  
000410*                     probabilidade no registro de saida;       VRS008  
000420*                     MOVE SPACES nao zera corretamente campo   VRS008  
000430*                     packed-decimal, passa a receber MOVE      VRS008  
000440*                     ZEROS elementar (chamado CHG-2026-0555).  VRS008  
000450*-----------------------------------------------------------------
000460 IDENTIFICATION DIVISION.
000470*-----------------------------------------------------------------
000480 PROGRAM-ID.    ARCP0627.
000490 AUTHOR.        SANDRO FERNANDES COLLI DA SILVA.
000500 INSTALLATION.  CPD-MAINFRAME.
000510 DATE-WRITTEN.  21/10/1988.
000520 DATE-COMPILED.
000530 SECURITY.      CONFIDENCIAL - USO INTERNO.
000540
000550*-----------------------------------------------------------------
000560 ENVIRONMENT DIVISION.
000570*-----------------------------------------------------------------
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620*-----------------------------------------------------------------
000630 INPUT-OUTPUT SECTION.
000640*-----------------------------------------------------------------
000650 FILE-CONTROL.
000660*-------------
000670     SELECT  ENTRADA  ASSIGN  TO  UT-S-ENTRADA
000680             FILE STATUS IS FS-ENTRADA.
000690
000700     SELECT  SAIDA    ASSIGN  TO  UT-S-SAIDA
000710             FILE STATUS IS FS-SAIDA.
000720
000730*-----------------------------------------------------------------
000740 DATA DIVISION.
000750*-----------------------------------------------------------------
000760*-----------------------------------------------------------------
000770 FILE SECTION.
000780*-----------------------------------------------------------------
000790*----------------------------------------------------------------*
000800* FD ENTRADA - requisicao de voo tal como recebida da area de
000810* operacoes (uma linha por voo a classificar).
000820*----------------------------------------------------------------*
000830 FD  ENTRADA
000840     BLOCK 0 RECORDS
000850     RECORD  30
000860     RECORDING MODE IS F.
000870
000880 01  ENTRADA-REGISTRO.
000890     03  ENTRADA-CIA               PIC  X(02).
000900     03  ENTRADA-ORIGEM            PIC  X(03).
000910     03  ENTRADA-DESTINO           PIC  X(03).
000920     03  ENTRADA-DT-PARTIDA        PIC  9(08).
000930     03  ENTRADA-HR-PARTIDA        PIC  9(04).
000940     03  ENTRADA-DISTANCIA-KM      PIC  9(05).
000950     03  FILLER                    PIC  X(05).
000960
000970 01  FILLER REDEFINES ENTRADA-REGISTRO.
000980     03  ENTRADA-REGISTRO-BRUTO    PIC  X(30).
000990
001000*----------------------------------------------------------------*
001010* FD SAIDA - previsao de atraso resultante, uma linha por voo
001020* lido (aceito ou rejeitado).
001030*----------------------------------------------------------------*
001040 FD  SAIDA
001050     BLOCK 0 RECORDS
001060     RECORD  80
001070     RECORDING MODE IS F.
001080
001090 01  SAIDA-REGISTRO.
001100     03  SAIDA-CIA                 PIC  X(02).
001110     03  SAIDA-ORIGEM              PIC  X(03).
001120     03  SAIDA-DESTINO             PIC  X(03).
001130     03  SAIDA-CIA-ICAO            PIC  X(03).
001140     03  SAIDA-ORIGEM-ICAO         PIC  X(04).
001150     03  SAIDA-DESTINO-ICAO        PIC  X(04).
001160     03  SAIDA-STATUS-CODE         PIC  X(01).
001170         88  SAIDA-ACEITO                     VALUE 'A'.
001180         88  SAIDA-REJEITADO                  VALUE 'R'.
001190     03  SAIDA-PREVISAO            PIC  X(08).
001200     03  SAIDA-PROBABILIDADE       PIC  9V99 COMP-3.
001210     03  SAIDA-MOTIVO-REJEICAO     PIC  X(30).
001220     03  FILLER                    PIC  X(20).
001230
001240 01  FILLER REDEFINES SAIDA-REGISTRO.
001250     03  SAIDA-REGISTRO-BRUTO      PIC  X(80).
001260
001270*-----------------------------------------------------------------
001280 WORKING-STORAGE SECTION.
001290*-----------------------------------------------------------------
001300 01  CTE-PROG                      PIC  X(17) VALUE
001310                                               '*** ARCP0627 ***'.
001320 01  CTE-VERS                      PIC  X(06) VALUE 'VRS008'.
001330 77  SBVERSAO                      PIC  X(08) VALUE 'SBVERSAO'.
001340 77  ARCSB627                      PIC  X(08) VALUE 'ARCSB627'.
001350 77  ARCSB628                      PIC  X(08) VALUE 'ARCSB628'.
001360
001370 77  FS-ENTRADA                    PIC  X(02) VALUE '00'.
001380 77  FS-SAIDA                      PIC  X(02) VALUE '00'.
001390
001400 01  GRP-TAB.
001410     03  FIM-ARQ                   PIC  X(01) VALUE 'N'.
001420         88  IN-FIM                           VALUE 'S'.
001430     03  FILLER                    PIC  X(01).
001440
001450*----------------------------------------------------------------*
001460* Totais de controle do lote, exibidos no encerramento do job.
001470*----------------------------------------------------------------*
001480 01  GRP-TOTAIS-LOTE.
001490     03  TOTAL-LIDOS               PIC  9(07) COMP-3 VALUE 0.
001500     03  TOTAL-ACEITOS             PIC  9(07) COMP-3 VALUE 0.
001510     03  TOTAL-REJEITADOS          PIC  9(07) COMP-3 VALUE 0.
001520     03  TOTAL-PONTUAL             PIC  9(07) COMP-3 VALUE 0.
001530     03  TOTAL-ATRASADO            PIC  9(07) COMP-3 VALUE 0.
001540     03  FILLER                    PIC  X(01).
001550
001560 01  DATA-EXECUCAO-N               PIC  9(08).
001570 01  DATA-EXECUCAO-R  REDEFINES DATA-EXECUCAO-N.
001580     03  DATAEXEC-ANO              PIC  9(04).
001590     03  DATAEXEC-MES              PIC  9(02).
001600     03  DATAEXEC-DIA              PIC  9(02).
001610
001620 01  ARCSB627-DADOS.
-INC ARCKB627
001630
001640 01  ARCSB628-DADOS.
-INC ARCKB628
001650
001660*-----------------------------------------------------------------
001670 PROCEDURE DIVISION.
001680*-----------------------------------------------------------------
001690*-----------------------------------------------------------------
001700 000000-PRINCIPAL SECTION.
001710*-----------------------------------------------------------------
001720     PERFORM 100000-PROCEDIMENTO-INICIAIS
001730        THRU 100000-SAI
001740
001750     PERFORM 200000-LER-ENTRADA
001760        THRU 200000-SAI
001770
001780     PERFORM 205000-LACO-LOTE
001790        THRU 205000-SAI
001800        UNTIL IN-FIM
001810
001820     PERFORM 300000-FINALIZAR
001830        THRU 300000-SAI
001840     .
001850 000000-SAI.
001860     STOP RUN.
001870
001880*-----------------------------------------------------------------
001890 100000-PROCEDIMENTO-INICIAIS SECTION.
001900*-----------------------------------------------------------------
001910     CALL SBVERSAO USING CTE-PROG CTE-VERS
001920
001930     ACCEPT DATA-EXECUCAO-N          FROM DATE YYYYMMDD
001940
001950     DISPLAY CTE-PROG ' Inicio do lote - data '
001960                       DATAEXEC-DIA '/' DATAEXEC-MES
001970                       '/' DATAEXEC-ANO
001980
001990     OPEN INPUT  ENTRADA
002000     IF  FS-ENTRADA NOT EQUAL '00'
002010         MOVE 101 TO RETURN-CODE
002020         PERFORM 999000-ERRO THRU 999000-SAI
002030     END-IF
002040
002050     OPEN OUTPUT SAIDA
002060     IF  FS-SAIDA NOT EQUAL '00'
002070         MOVE 102 TO RETURN-CODE
002080         PERFORM 999000-ERRO THRU 999000-SAI
002090     END-IF
002100
002110     MOVE ZEROS                      TO GRP-TOTAIS-LOTE
002120     MOVE 'N'                        TO FIM-ARQ
002130     .
002140 100000-SAI.
002150     EXIT.
002160
002170*-----------------------------------------------------------------
002180 200000-LER-ENTRADA SECTION.
002190*-----------------------------------------------------------------
002200     READ ENTRADA
002210         AT END
002220             MOVE 'S'                TO FIM-ARQ
002230         NOT AT END
002240             ADD 1                   TO TOTAL-LIDOS
002250     END-READ
002260     .
002270 200000-SAI.
002280     EXIT.
002290
002300*-----------------------------------------------------------------
002310* Laco principal do lote - processa cada registro lido ate o
002320* fim do arquivo de entrada.
002330*-----------------------------------------------------------------
002340 205000-LACO-LOTE SECTION.
002350*-----------------------------------------------------------------
002360     PERFORM 210000-PROCESSAR-REGISTRO
002370        THRU 210000-SAI
002380
002390     PERFORM 200000-LER-ENTRADA
002400        THRU 200000-SAI
002410     .
002420 205000-SAI.
002430     EXIT.
002440
002450*-----------------------------------------------------------------
002460* Valida/recodifica a requisicao (ARCSB627) e, se aceita, chama
002470* o motor heuristico de previsao (ARCSB628); grava sempre uma
002480* linha de saida por registro lido.
002490*-----------------------------------------------------------------
002500 210000-PROCESSAR-REGISTRO SECTION.
002510*-----------------------------------------------------------------
002520     MOVE ENTRADA-CIA                TO ARCSB627-CIA
002530     MOVE ENTRADA-ORIGEM             TO ARCSB627-ORIGEM
002540     MOVE ENTRADA-DESTINO            TO ARCSB627-DESTINO
002550     MOVE ENTRADA-DT-PARTIDA         TO ARCSB627-DT-PARTIDA
002560     MOVE ENTRADA-HR-PARTIDA         TO ARCSB627-HR-PARTIDA
002570     MOVE ENTRADA-DISTANCIA-KM       TO ARCSB627-DISTANCIA-KM
002580
002590     CALL ARCSB627 USING ARCSB627-DADOS
002600
002610     MOVE SPACES                     TO SAIDA-REGISTRO
002620     MOVE ZEROS                      TO SAIDA-PROBABILIDADE
002630     MOVE ENTRADA-CIA                TO SAIDA-CIA
002640     MOVE ENTRADA-ORIGEM             TO SAIDA-ORIGEM
002650     MOVE ENTRADA-DESTINO            TO SAIDA-DESTINO
002660     MOVE ARCSB627-CIA-ICAO          TO SAIDA-CIA-ICAO
002670     MOVE ARCSB627-ORIGEM-ICAO       TO SAIDA-ORIGEM-ICAO
002680     MOVE ARCSB627-DESTINO-ICAO      TO SAIDA-DESTINO-ICAO
002690     MOVE ARCSB627-STATUS-CODE       TO SAIDA-STATUS-CODE
002700
002710     IF  ARCSB627-ACEITO
002720         ADD 1                       TO TOTAL-ACEITOS
002730
002740         MOVE ARCSB627-CIA-ICAO      TO ARCSB628-CIA-ICAO
002750         MOVE ARCSB627-ORIGEM-ICAO   TO ARCSB628-ORIGEM-ICAO
002760         MOVE ARCSB627-DESTINO-ICAO  TO ARCSB628-DESTINO-ICAO
002770         MOVE ENTRADA-DT-PARTIDA     TO ARCSB628-DT-PARTIDA
002780         MOVE ENTRADA-HR-PARTIDA     TO ARCSB628-HR-PARTIDA
002790         MOVE ENTRADA-DISTANCIA-KM   TO ARCSB628-DISTANCIA-KM
002800
002810         CALL ARCSB628 USING ARCSB628-DADOS
002820
002830         MOVE ARCSB628-PREVISAO      TO SAIDA-PREVISAO
002840         MOVE ARCSB628-PROBABILIDADE TO SAIDA-PROBABILIDADE
002850
002860         IF  ARCSB628-PREVISAO EQUAL 'Atrasado'
002870             ADD 1                   TO TOTAL-ATRASADO
002880         ELSE
002890             ADD 1                   TO TOTAL-PONTUAL
002900         END-IF
002910     ELSE
002920         ADD 1                       TO TOTAL-REJEITADOS
002930         MOVE ARCSB627-MOTIVO-REJEICAO
002940                                     TO SAIDA-MOTIVO-REJEICAO
002950     END-IF
002960
002970     WRITE SAIDA-REGISTRO
002980     .
002990 210000-SAI.
003000     EXIT.
003010
003020*-----------------------------------------------------------------
003030 300000-FINALIZAR SECTION.
003040*-----------------------------------------------------------------
003050     CLOSE ENTRADA
003060     CLOSE SAIDA
003070
003080     PERFORM 990000-DISPLAY-TOTAIS
003090        THRU 990000-SAI
003100     .
003110 300000-SAI.
003120     EXIT.
003130
003140*-----------------------------------------------------------------
003150 990000-DISPLAY-TOTAIS SECTION.
003160*-----------------------------------------------------------------
003170     DISPLAY CTE-PROG ' -----------------------------------'
003180     DISPLAY CTE-PROG ' Totais de controle do lote'
003190     DISPLAY CTE-PROG ' Lidos......: ' TOTAL-LIDOS
003200     DISPLAY CTE-PROG ' Aceitos....: ' TOTAL-ACEITOS
003210     DISPLAY CTE-PROG ' Rejeitados.: ' TOTAL-REJEITADOS
003220     DISPLAY CTE-PROG ' Pontual....: ' TOTAL-PONTUAL
003230     DISPLAY CTE-PROG ' Atrasado...: ' TOTAL-ATRASADO
003240     DISPLAY CTE-PROG ' -----------------------------------'
003250     .
003260 990000-SAI.
003270     EXIT.
003280
003290*-----------------------------------------------------------------
003300 999000-ERRO SECTION.
003310*-----------------------------------------------------------------
003320 999001-ERRO.
003330*------------
003340     DISPLAY CTE-PROG ' *** ERRO DE ABERTURA DE ARQUIVO ***'
003350     DISPLAY CTE-PROG ' FS-ENTRADA: ' FS-ENTRADA
003360     DISPLAY CTE-PROG ' FS-SAIDA..: ' FS-SAIDA
003370     STOP RUN
003380     .
003390 999000-SAI.
003400     EXIT.
